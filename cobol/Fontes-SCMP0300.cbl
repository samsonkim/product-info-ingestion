000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: LOJA-AMOSTRA DATA PROCESSING
000400* Date-Written: 22/03/2024
000500* Date-Compiled:
000600* Security: PUBLIC
000700* Purpose: INGESTAO DO CATALOGO DIARIO DE PRODUTOS DA LOJA-
000800*          AMOSTRA - CARGA BATCH, SEM TELA DE OPERADOR
000900******************************************************************
001000*-----------------------------------------------------------------
001100*   HISTORICO DE ALTERACOES
001200*-----------------------------------------------------------------
001300*   22/03/2024  ARF  CH-04471  PROGRAMA ORIGINAL (CARGA DE PRECOS
001400*                              DE PRODUTOS, TELA DE CONFIRMACAO,
001500*                              GRAVACAO EM PRODUTO/PRC-PRODUTO).
001600*   09/05/2024  ARF  CH-04618  REESCRITO COMO JOB BATCH DE
001700*                              INGESTAO DO CATALOGO DIARIO DA
001800*                              LOJA-AMOSTRA. RETIRADA A TELA DE
001900*                              CONFIRMACAO (JOB RODA SEM OPERADOR
002000*                              NA MADRUGADA) E OS ARQUIVOS
002100*                              INDEXADOS PRODUTO/PRC-PRODUTO;
002200*                              ENTRADA PASSA A SER O CATALOGO DE
002300*                              142 POSICOES DA LOJA E A SAIDA UM
002400*                              ARQUIVO SEQUENCIAL NORMALIZADO.
002500*   13/05/2024  ARF  CH-04624  REGRA DE PRECEDENCIA SINGULAR X
002600*                              SPLIT E O PRECO PADRAO $0.00
002700*                              MOVIDOS PARA O NOVO UTILITARIO
002800*                              SCMP0902 (ANTES SO FAZIA O DIGITO
002900*                              VERIFICADOR EAN-13, DESCONTINUADO).
003000*   20/05/2024  ARF  CH-04643  ACEITACAO DE REGISTRO CONDICIONADA
003100*                              A TER PRECO UTIL EM PELO MENOS UM
003200*                              DOS DOIS GRUPOS (REGULAR/PROMO);
003300*                              LINHAS SEM NENHUM PRECO SAO
003400*                              DESCARTADAS E CONTADAS A PARTE.
003500*   28/05/2024  MTS  CH-04702  VALIDACAO DA LOJA CONFIGURADA
003600*                              (SOMENTE A LOJA-AMOSTRA E ACEITA -
003700*                              QUALQUER OUTRO CODIGO ABORTA O
003800*                              JOB) E CARIMBO DE CRIACAO POR
003900*                              REGISTRO GRAVADO.
004000*   05/06/2024  ARF  CH-04715  AUDITORIA DE PRECOS/CATALOGO
004100*                              APONTOU TRES DEFEITOS NO P440 E NO
004200*                              P450: (1) AS FLAGS POSICIONAIS DO
004300*                              CATALOGO CHEGAM COMO "Y/N" E O
004400*                              PROGRAMA COMPARAVA COM "S" (SIM),
004500*                              NUNCA ACENDENDO PESO NEM TRIBUTA-
004600*                              CAO; (2) A ALIQUOTA DE ICMS FICAVA
004700*                              SEMPRE ZERADA, MESMO PARA PRODUTO
004800*                              TRIBUTADO - PASSA A GRAVAR A ALI-
004900*                              QUOTA FIXA DE 7,775% DEFINIDA PELA
005000*                              GERENCIA FISCAL; (3) RI-CRIADO-POR
005100*                              GRAVAVA O NOME DO PROGRAMA EM VEZ
005200*                              DO USUARIO/JOB SOLICITANTE - O
005300*                              CARTAO DE PARAMETRO GANHOU O CAMPO
005400*                              WS-USUARIO-SOLICITADO PARA ISSO.
005500*   07/06/2024  ARF  CH-04722  AUDITORIA DE CATALOGO APONTOU QUE
005600*                              A DESCRICAO DO PRODUTO (P445) ERA
005700*                              ECOADA SEM RECORTE DE BRANCOS, DA
005800*                              MESMA FORMA QUE O TAMANHO - AS DUAS
005900*                              REGRAS SAO DIFERENTES (TAMANHO NAO
006000*                              E RECORTADO, DESCRICAO E). NOVO
006100*                              PARAGRAFO P447-COMPACTA-DESCRICAO
006200*                              JUSTIFICA A DESCRICAO A ESQUERDA
006300*                              (MESMA TECNICA DO SCMP0902 P260).
006400*   30/12/1999  ARF  CH-04699  REVISAO DE VIRADA DE SECULO - A
006500*                              DATA DO SISTEMA E CAPTURADA COM
006600*                              ACCEPT FROM DATE (2 DIGITOS DE
006700*                              ANO). JANELA DE SECULO ADOTADA:
006800*                              00-49 = 20XX, 50-99 = 19XX. NAO
006900*                              HA DATA DE 2 DIGITOS GRAVADA EM
007000*                              ARQUIVO NESTE PROGRAMA, SO O
007100*                              CAMPO INTERNO DE TRABALHO.
007200*-----------------------------------------------------------------
007300 IDENTIFICATION DIVISION.
007400 PROGRAM-ID.    SCMP0300.
007500 AUTHOR.        ANDRE RAFFUL.
007600 INSTALLATION.  LOJA-AMOSTRA DATA PROCESSING.
007700 DATE-WRITTEN.  22/03/2024.
007800 DATE-COMPILED.
007900 SECURITY.      PUBLIC.
008000*-----------------------------------------------------------------
008100 ENVIRONMENT DIVISION.
008200 CONFIGURATION SECTION.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT CATALOGO-PRODUTO ASSIGN TO
008900         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\COMPRAS
009000-        "-MERCADO\Arquivos\CATALOGO-PRODUTO.txt"
009100          ORGANIZATION   IS LINE SEQUENTIAL
009200          ACCESS         IS SEQUENTIAL
009300          FILE STATUS    IS WS-FS-CATALOGO.
009400*
009500     SELECT ARQUIVO-INGESTAO ASSIGN TO
009600         "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\COMPRAS
009700-        "-MERCADO\Arquivos\REG-INGESTAO.dat"
009800          ORGANIZATION   IS SEQUENTIAL
009900          ACCESS         IS SEQUENTIAL
010000          FILE STATUS    IS WS-FS-INGESTAO.
010100*-----------------------------------------------------------------
010200 DATA DIVISION.
010300*-----------------------------------------------------------------
010400 FILE SECTION.
010500*
010600 FD  CATALOGO-PRODUTO.
010700     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\COMPRA
010800-         "S-MERCADO\Copybooks\CatalogoProduto.cpy".
010900*
011000 FD  ARQUIVO-INGESTAO.
011100     COPY "F:\Meus Docs - Disco Rigido\Desenv\Meus Projetos\COMPRA
011200-         "S-MERCADO\Copybooks\RegIngestao.cpy".
011300*-----------------------------------------------------------------
011400 WORKING-STORAGE SECTION.
011500*
011600*----------------------------------------------------------------
011700*    IDENTIFICACAO DA LOJA E DA EXECUCAO (CARTAO DE PARAMETRO)
011800*----------------------------------------------------------------
011900 01  WS-LOJA-AMOSTRA                  PIC X(10)
012000                                       VALUE "LOJA-0001".
012100*
012200 01  WS-CARTAO-PARAMETRO.
012300     05  WS-LOJA-SOLICITADA           PIC X(10).
012400     05  WS-JORNADA-SOLICITADA        PIC X(10).
012500     05  WS-USUARIO-SOLICITADO        PIC X(08).
012600     05  FILLER                       PIC X(02).
012700*
012800 01  WS-CARTAO-PARAMETRO-R REDEFINES
012900     WS-CARTAO-PARAMETRO.
013000     05  WS-PARM-CHAR                 PIC X(01) OCCURS 30 TIMES.
013100*
013200*----------------------------------------------------------------
013300*    DATA E HORA DE CRIACAO DOS REGISTROS DESTA EXECUCAO
013400*----------------------------------------------------------------
013500 01  WS-DATA-SISTEMA-AAMMDD.
013600     05  WS-SIS-AA                    PIC 9(02).
013700     05  WS-SIS-MM                    PIC 9(02).
013800     05  WS-SIS-DD                    PIC 9(02).
013900*
014000 01  WS-HORA-SISTEMA-COMPLETA.
014100     05  WS-SIS-HH                    PIC 9(02).
014200     05  WS-SIS-MIN                   PIC 9(02).
014300     05  WS-SIS-SEG                   PIC 9(02).
014400     05  WS-SIS-CENTESIMOS            PIC 9(02).
014500*
014600 01  WS-CENTURIA                      PIC 9(02)      COMP.
014700*
014800*----------------------------------------------------------------
014900*    AREAS DE TRABALHO PARA OS 4 PRECOS BRUTOS JA CONVERTIDOS
015000*----------------------------------------------------------------
015100 01  WS-PRECOS-CONVERTIDOS.
015200     05  WS-CV-REGULAR-UNIT           PIC S9(6)V9(4).
015300     05  WS-CV-PROMO-UNIT             PIC S9(6)V9(4).
015400     05  WS-CV-REGULAR-SPLIT          PIC S9(6)V9(4).
015500     05  WS-CV-PROMO-SPLIT            PIC S9(6)V9(4).
015600     05  FILLER                       PIC S9(6)V9(4).
015700 01  WS-PRECOS-CONVERTIDOS-R REDEFINES
015800     WS-PRECOS-CONVERTIDOS.
015900     05  WS-CV-PRECO-TABELA           PIC S9(6)V9(4) OCCURS 5 TIMES.
016000*
016100*----------------------------------------------------------------
016200*    AREAS DE CHAMADA DOS UTILITARIOS DE PRECO
016300*----------------------------------------------------------------
016400 01  WS-AREA-CALL-0901.
016500     05  WS-0901-FUNCAO               PIC X(01).
016600     05  WS-0901-CAMPO-PRECO          PIC X(08).
016700     05  WS-0901-VALOR-DIVIDENDO      PIC S9(6)V9(4).
016800     05  WS-0901-QTDE-DIVISOR         PIC 9(08).
016900     05  WS-0901-VALOR-RESULTADO      PIC S9(6)V9(4).
017000     05  FILLER                       PIC X(05).
017100*
017200 01  WS-AREA-CALL-0902.
017300     05  WS-0902-PRECO-SINGULAR       PIC S9(6)V9(4).
017400     05  WS-0902-PRECO-SPLIT          PIC S9(6)V9(4).
017500     05  WS-0902-QTDE-FOR-X           PIC 9(08).
017600     05  WS-0902-PRECO-CALCULO        PIC S9(6)V9(4).
017700     05  WS-0902-PRECO-APRESENTA      PIC X(25).
017800     05  WS-0902-TEM-PRECO            PIC X(01).
017900         88  WS-0902-TEM-PRECO-SIM    VALUE "S".
018000     05  FILLER                       PIC X(05).
018100*
018200*----------------------------------------------------------------
018300*    AREA DE TRABALHO PARA COMPACTACAO DA DESCRICAO DO PRODUTO
018400*----------------------------------------------------------------
018500 01  WS-DESCRICAO-EDITADA             PIC X(59).
018600 01  WS-DESCRICAO-EDITADA-R REDEFINES
018700     WS-DESCRICAO-EDITADA.
018800     05  WS-DESCRICAO-CHAR            PIC X(01) OCCURS 59 TIMES.
018900*
019000 01  WS-POSICAO-INICIAL-DESC          PIC 9(02)      COMP.
019100 01  WS-SUBSCRITO-DESC                PIC 9(02)      COMP.
019200*----------------------------------------------------------------
019300*    FLAGS POSICIONAIS DECODIFICADAS (PESO E TAXACAO)
019400*----------------------------------------------------------------
019500 01  WS-FLAG-VENDIDO-POR-PESO         PIC X(01)      VALUE "N".
019600     88  FLAG-VENDIDO-POR-PESO        VALUE "S".
019700 01  WS-FLAG-PRODUTO-TRIBUTADO        PIC X(01)      VALUE "N".
019800     88  FLAG-PRODUTO-TRIBUTADO       VALUE "S".
019900*
020000*    ALIQUOTA FIXA DE ICMS PARA PRODUTO TRIBUTADO (7,775%),
020100*    CONFORME DEFINIDA PELA GERENCIA FISCAL - CH-04715.
020200 01  WS-ALIQUOTA-ICMS-PADRAO          PIC V9(5)
020300                                      VALUE 0.07775.
020400*
020500*----------------------------------------------------------------
020600*    CONTROLE DE FIM DE ARQUIVO E ACEITACAO DO REGISTRO
020700*----------------------------------------------------------------
020800 01  WS-FIM-DE-CATALOGO               PIC X(01)      VALUE "N".
020900     88  FLAG-FIM-CATALOGO            VALUE "S".
021000 01  WS-REGISTRO-COM-PRECO-UTIL       PIC X(01)      VALUE "N".
021100     88  FLAG-PRECO-UTIL              VALUE "S".
021200*
021300*----------------------------------------------------------------
021400*    CONTADORES DA EXECUCAO
021500*----------------------------------------------------------------
021600 01  WS-CONTADOR-LIDOS                PIC 9(09)      COMP.
021700 01  WS-CONTADOR-INGERIDOS            PIC 9(09)      COMP.
021800 01  WS-CONTADOR-DESCARTADOS          PIC 9(09)      COMP.
021900 01  WS-CONTADOR-INGESTAO             PIC 9(09)      COMP.
022000*
022100*----------------------------------------------------------------
022200*    STATUS DE ARQUIVO E MENSAGENS DE ERRO
022300*----------------------------------------------------------------
022400 77  WS-FS-CATALOGO                   PIC X(02).
022500     88  WS-FS-CATALOGO-OK            VALUE "00".
022600*
022700 77  WS-FS-INGESTAO                   PIC X(02).
022800     88  WS-FS-INGESTAO-OK            VALUE "00".
022900*
023000 77  WS-MENSAGEM                      PIC X(60)      VALUE SPACES.
023100*-----------------------------------------------------------------
023200 PROCEDURE DIVISION.
023300*-----------------------------------------------------------------
023400 MAIN-PROCEDURE.
023500*
023600     PERFORM P100-INICIALIZA THRU P100-FIM.
023700*
023800     PERFORM P300-PROCESSA-CATALOGO THRU P300-FIM
023900         UNTIL FLAG-FIM-CATALOGO.
024000*
024100     PERFORM P900-FIM.
024200*-----------------------------------------------------------------
024300 P100-INICIALIZA.
024400*
024500     SET WS-FS-CATALOGO-OK       TO TRUE.
024600     SET WS-FS-INGESTAO-OK       TO TRUE.
024700     MOVE "N"                    TO WS-FIM-DE-CATALOGO.
024800     MOVE ZEROS                  TO WS-CONTADOR-LIDOS
024900                                     WS-CONTADOR-INGERIDOS
025000                                     WS-CONTADOR-DESCARTADOS
025100                                     WS-CONTADOR-INGESTAO.
025200*
025300     PERFORM P105-CAPTURA-DATA-HORA THRU P105-FIM.
025400*
025500     PERFORM P110-VALIDA-LOJA       THRU P110-FIM.
025600*
025700     PERFORM P120-ABRE-CATALOGO     THRU P120-FIM.
025800*
025900     PERFORM P130-ABRE-INGESTAO     THRU P130-FIM.
026000*
026100 P100-FIM.
026200*-----------------------------------------------------------------
026300 P105-CAPTURA-DATA-HORA.
026400*
026500*    ANO DE 2 DIGITOS COM JANELA DE SECULO (VER HISTORICO DE
026600*    ALTERACOES, ENTRADA CH-04699). GRAVADO EM CADA REGISTRO DE
026700*    SAIDA COMO O CARIMBO DE CRIACAO DA EXECUCAO.
026800*
026900     ACCEPT WS-DATA-SISTEMA-AAMMDD  FROM DATE.
027000     ACCEPT WS-HORA-SISTEMA-COMPLETA FROM TIME.
027100*
027200     IF WS-SIS-AA < 50
027300         MOVE 20 TO WS-CENTURIA
027400     ELSE
027500         MOVE 19 TO WS-CENTURIA
027600     END-IF.
027700*
027800 P105-FIM.
027900*-----------------------------------------------------------------
028000 P110-VALIDA-LOJA.
028100*
028200*    SOMENTE A LOJA-AMOSTRA E ATENDIDA POR ESTE JOB. QUALQUER
028300*    OUTRO CODIGO DE LOJA NO CARTAO DE PARAMETRO ABORTA A
028400*    EXECUCAO - NAO HA LOJA PADRAO NEM PROCESSAMENTO PARCIAL.
028500*
028600     MOVE SPACES TO WS-CARTAO-PARAMETRO.
028700     ACCEPT WS-CARTAO-PARAMETRO FROM SYSIN.
028800*
028900     IF WS-LOJA-SOLICITADA NOT EQUAL WS-LOJA-AMOSTRA
029000         STRING "LOJA NAO RECONHECIDA PARA INGESTAO: "
029100                WS-LOJA-SOLICITADA INTO WS-MENSAGEM
029200         DISPLAY WS-MENSAGEM
029300         PERFORM P900-FIM
029400     END-IF.
029500*
029600 P110-FIM.
029700*-----------------------------------------------------------------
029800 P120-ABRE-CATALOGO.
029900*
030000     OPEN INPUT CATALOGO-PRODUTO.
030100*
030200     IF NOT WS-FS-CATALOGO-OK
030300         STRING "ERRO NA ABERTURA DO CATALOGO DE PRODUTOS. FS: "
030400                WS-FS-CATALOGO INTO WS-MENSAGEM
030500         DISPLAY WS-MENSAGEM
030600         PERFORM P900-FIM
030700     END-IF.
030800*
030900 P120-FIM.
031000*-----------------------------------------------------------------
031100 P130-ABRE-INGESTAO.
031200*
031300     OPEN OUTPUT ARQUIVO-INGESTAO.
031400*
031500     IF NOT WS-FS-INGESTAO-OK
031600         STRING "ERRO NA ABERTURA DO ARQUIVO DE INGESTAO. FS: "
031700                WS-FS-INGESTAO INTO WS-MENSAGEM
031800         DISPLAY WS-MENSAGEM
031900         PERFORM P900-FIM
032000     END-IF.
032100*
032200 P130-FIM.
032300*-----------------------------------------------------------------
032400 P300-PROCESSA-CATALOGO.
032500*
032600*    LEITURA SEQUENCIAL PURA, DE CIMA PARA BAIXO, SEM CHAVE. UMA
032700*    LINHA CURTA (ALEM DO FIM DAS ULTIMAS COLUNAS) E COMPLETADA
032800*    COM BRANCOS PELO LINE SEQUENTIAL, O QUE JA BASTA PARA OS
032900*    CAMPOS FORA DO INTERVALO SEREM TRATADOS COMO "SEM VALOR".
033000*
033100     READ CATALOGO-PRODUTO
033200         AT END
033300             SET FLAG-FIM-CATALOGO TO TRUE
033400         NOT AT END
033500             ADD 1 TO WS-CONTADOR-LIDOS
033600             PERFORM P400-MAPEIA-LINHA THRU P400-FIM
033700     END-READ.
033800*
033900 P300-FIM.
034000*-----------------------------------------------------------------
034100 P400-MAPEIA-LINHA.
034200*
034300     MOVE "N" TO WS-REGISTRO-COM-PRECO-UTIL.
034400*
034500     PERFORM P410-EXTRAI-PRECOS         THRU P410-FIM.
034600*
034700     PERFORM P420-DETERMINA-REGULAR     THRU P420-FIM.
034800*
034900     PERFORM P425-DETERMINA-PROMOCIONAL THRU P425-FIM.
035000*
035100     PERFORM P430-VERIFICA-PRECO-UTIL   THRU P430-FIM.
035200*
035300     IF FLAG-PRECO-UTIL
035400         PERFORM P440-DETERMINA-FLAGS      THRU P440-FIM
035500         PERFORM P445-EXTRAI-IDENTIFICACAO THRU P445-FIM
035600         PERFORM P450-GRAVA-REGISTRO       THRU P450-FIM
035700     ELSE
035800         ADD 1 TO WS-CONTADOR-DESCARTADOS
035900     END-IF.
036000*
036100 P400-FIM.
036200*-----------------------------------------------------------------
036300 P410-EXTRAI-PRECOS.
036400*
036500*    OS 4 CAMPOS DE PRECO CHEGAM COMO 8 POSICOES ALFANUMERICAS
036600*    (SINAL "-" OPCIONAL NA 1A. POSICAO) - CADA UM E CONVERTIDO
036700*    PARA VALOR MONETARIO DE 4 CASAS PELO SCMP0901 (FUNCAO "C").
036800*
036900     MOVE "C"                    TO WS-0901-FUNCAO.
037000*
037100     MOVE CP-PRECO-REGULAR-UNIT  TO WS-0901-CAMPO-PRECO.
037200     CALL "SCMP0901" USING WS-AREA-CALL-0901.
037300     MOVE WS-0901-VALOR-RESULTADO TO WS-CV-REGULAR-UNIT.
037400*
037500     MOVE CP-PRECO-PROMO-UNIT    TO WS-0901-CAMPO-PRECO.
037600     CALL "SCMP0901" USING WS-AREA-CALL-0901.
037700     MOVE WS-0901-VALOR-RESULTADO TO WS-CV-PROMO-UNIT.
037800*
037900     MOVE CP-PRECO-REGULAR-SPLIT TO WS-0901-CAMPO-PRECO.
038000     CALL "SCMP0901" USING WS-AREA-CALL-0901.
038100     MOVE WS-0901-VALOR-RESULTADO TO WS-CV-REGULAR-SPLIT.
038200*
038300     MOVE CP-PRECO-PROMO-SPLIT   TO WS-0901-CAMPO-PRECO.
038400     CALL "SCMP0901" USING WS-AREA-CALL-0901.
038500     MOVE WS-0901-VALOR-RESULTADO TO WS-CV-PROMO-SPLIT.
038600*
038700 P410-FIM.
038800*-----------------------------------------------------------------
038900 P420-DETERMINA-REGULAR.
039000*
039100*    GRUPO REGULAR: SINGULAR PREVALECE SOBRE SPLIT QUANDO OS
039200*    DOIS ESTIVEREM PREENCHIDOS (VER SCMP0902).
039300*
039400     MOVE WS-CV-REGULAR-UNIT      TO WS-0902-PRECO-SINGULAR.
039500     MOVE WS-CV-REGULAR-SPLIT     TO WS-0902-PRECO-SPLIT.
039600     MOVE CP-QTDE-REGULAR-FOR-X   TO WS-0902-QTDE-FOR-X.
039700*
039800     CALL "SCMP0902" USING WS-AREA-CALL-0902.
039900*
040000     MOVE WS-0902-PRECO-CALCULO   TO RI-PRECO-REGULAR-CALCULO.
040100     MOVE WS-0902-PRECO-APRESENTA TO RI-PRECO-REGULAR-APRESENTA.
040200*
040300     IF WS-0902-TEM-PRECO-SIM
040400         SET FLAG-PRECO-UTIL TO TRUE
040500     END-IF.
040600*
040700 P420-FIM.
040800*-----------------------------------------------------------------
040900 P425-DETERMINA-PROMOCIONAL.
041000*
041100*    GRUPO PROMOCIONAL: MESMA REGRA DO GRUPO REGULAR, TRATADA
041200*    DE FORMA INDEPENDENTE (UM GRUPO VAZIO NAO CONTAMINA O
041300*    OUTRO - CADA UM CAI NO PADRAO $0.00 POR SI SO).
041400*
041500     MOVE WS-CV-PROMO-UNIT        TO WS-0902-PRECO-SINGULAR.
041600     MOVE WS-CV-PROMO-SPLIT       TO WS-0902-PRECO-SPLIT.
041700     MOVE CP-QTDE-PROMO-FOR-X     TO WS-0902-QTDE-FOR-X.
041800*
041900     CALL "SCMP0902" USING WS-AREA-CALL-0902.
042000*
042100     MOVE WS-0902-PRECO-CALCULO   TO RI-PRECO-PROMO-CALCULO.
042200     MOVE WS-0902-PRECO-APRESENTA TO RI-PRECO-PROMO-APRESENTA.
042300*
042400     IF WS-0902-TEM-PRECO-SIM
042500         SET FLAG-PRECO-UTIL TO TRUE
042600     END-IF.
042700*
042800 P425-FIM.
042900*-----------------------------------------------------------------
043000 P430-VERIFICA-PRECO-UTIL.
043100*
043200*    A LINHA E DESCARTADA QUANDO NEM O GRUPO REGULAR NEM O
043300*    PROMOCIONAL RESOLVERAM UM PRECO UTIL (P420/P425 JA LIGARAM
043400*    FLAG-PRECO-UTIL QUANDO PELO MENOS UM DELES TEM VALOR).
043500*
043600*    PARAGRAFO MANTIDO SEPARADO (SEM LOGICA PROPRIA) PARA
043700*    DOCUMENTAR A REGRA DE ACEITACAO DO REGISTRO NUM SO LUGAR.
043800*
043900 P430-FIM.
044000*-----------------------------------------------------------------
044100 P440-DETERMINA-FLAGS.
044200*
044300*    FLAGS POSICIONAIS "Y/N" DE 9 POSICOES. POSICAO 3 = VENDIDO
044400*    POR PESO (DEFINE A UNIDADE DE MEDIDA); POSICAO 5 = PRODUTO
044500*    TRIBUTADO (ICMS). AS DEMAIS POSICOES SAO IGNORADAS.
044600*
044700     MOVE "N" TO WS-FLAG-VENDIDO-POR-PESO.
044800     IF CP-FLAG-POSICAO (3) EQUAL "Y"
044900         SET FLAG-VENDIDO-POR-PESO TO TRUE
045000     END-IF.
045100*
045200     IF FLAG-VENDIDO-POR-PESO
045300         MOVE "POUND" TO RI-UNIDADE-MEDIDA
045400     ELSE
045500         MOVE "EACH " TO RI-UNIDADE-MEDIDA
045600     END-IF.
045700*
045800     MOVE "N" TO WS-FLAG-PRODUTO-TRIBUTADO.
045900     IF CP-FLAG-POSICAO (5) EQUAL "Y"
046000         SET FLAG-PRODUTO-TRIBUTADO TO TRUE
046100     END-IF.
046200*
046300*    "NAO TAXAVEL" E "TAXADO A ZERO" SAO ESTADOS DIFERENTES -
046400*    A ALIQUOTA SO TEM SENTIDO QUANDO O INDICADOR ESTA LIGADO.
046500*    PRODUTO TRIBUTADO RECEBE A ALIQUOTA FIXA DE ICMS DA
046600*    GERENCIA FISCAL; PRODUTO NAO-TRIBUTADO FICA COM A
046700*    ALIQUOTA ZERADA (NAO SE APLICA).
046800     IF FLAG-PRODUTO-TRIBUTADO
046900         SET RI-PRODUTO-TAXAVEL TO TRUE
047000         MOVE WS-ALIQUOTA-ICMS-PADRAO TO RI-ALIQUOTA-ICMS
047100     ELSE
047200         SET RI-PRODUTO-NAO-TAXAVEL TO TRUE
047300         MOVE ZEROS                  TO RI-ALIQUOTA-ICMS
047400     END-IF.
047500*
047600 P440-FIM.
047700*-----------------------------------------------------------------
047800 P445-EXTRAI-IDENTIFICACAO.
047900*
048000*    IDENTIFICACAO DO PRODUTO. A DESCRICAO E ECOADA COM RECORTE
048100*    DE BRANCOS (P447); O TAMANHO, AO CONTRARIO, E ECOADO SEM
048200*    RECORTE - E APRESENTADO NA LOJA JUNTO COM OS BRANCOS A
048300*    ESQUERDA.
048400*
048500     MOVE CP-PRODUTO-ID           TO RI-PRODUTO-ID.
048600     PERFORM P447-COMPACTA-DESCRICAO THRU P447-FIM.
048700     MOVE CP-TAMANHO-PRODUTO      TO RI-PRODUTO-TAMANHO.
048800*
048900 P445-FIM.
049000*-----------------------------------------------------------------
049100 P447-COMPACTA-DESCRICAO.
049200*
049300*    A DESCRICAO CHEGA COM BRANCOS A ESQUERDA QUANDO O CAMPO DO
049400*    CATALOGO TEM MENOS CARACTERES QUE AS 59 POSICOES RESERVA-
049500*    DAS. PROCURAMOS A 1A. POSICAO NAO-BRANCO E REGRAVAMOS O
049600*    CAMPO A PARTIR DELA, O QUE O JUSTIFICA A ESQUERDA (MESMA
049700*    TECNICA DO SCMP0902 P260-COMPACTA-VALOR).
049800*
049900     MOVE CP-PRODUTO-DESCRICAO  TO WS-DESCRICAO-EDITADA.
050000     MOVE 1 TO WS-POSICAO-INICIAL-DESC.
050100     MOVE 1 TO WS-SUBSCRITO-DESC.
050200     PERFORM P449-PROCURA-POSICAO THRU P449-FIM
050300         UNTIL WS-SUBSCRITO-DESC > 59.
050400*
050500     MOVE WS-DESCRICAO-EDITADA (WS-POSICAO-INICIAL-DESC:)
050600         TO RI-PRODUTO-DESCRICAO.
050700*
050800 P447-FIM.
050900*-----------------------------------------------------------------
051000 P449-PROCURA-POSICAO.
051100*
051200     IF WS-DESCRICAO-CHAR (WS-SUBSCRITO-DESC) NOT EQUAL SPACE
051300         MOVE WS-SUBSCRITO-DESC TO WS-POSICAO-INICIAL-DESC
051400         MOVE 59                TO WS-SUBSCRITO-DESC
051500     ELSE
051600         ADD 1 TO WS-SUBSCRITO-DESC
051700     END-IF.
051800*
051900 P449-FIM.
052000*-----------------------------------------------------------------
052100 P450-GRAVA-REGISTRO.
052200*
052300*    CHAVE SUBROGADA SEQUENCIAL, LOJA/JORNADA DA EXECUCAO E
052400*    CARIMBO DE CRIACAO (MESMO PARA TODOS OS REGISTROS DESTA
052500*    EXECUCAO). RI-CRIADO-POR VEM DO USUARIO/JOB SOLICITANTE
052600*    NO CARTAO DE PARAMETRO, NAO DO NOME DO PROGRAMA.
052700*
052800     ADD 1 TO WS-CONTADOR-INGESTAO.
052900     MOVE WS-CONTADOR-INGESTAO    TO RI-ID-INGESTAO.
053000*
053100     MOVE WS-LOJA-SOLICITADA      TO RI-LOJA-ID.
053200     MOVE WS-JORNADA-SOLICITADA   TO RI-JORNADA-ID.
053300*
053400     COMPUTE RI-CRIADO-ANO = (WS-CENTURIA * 100) + WS-SIS-AA.
053500     MOVE WS-SIS-MM               TO RI-CRIADO-MES.
053600     MOVE WS-SIS-DD               TO RI-CRIADO-DIA.
053700     MOVE WS-SIS-HH                TO RI-CRIADO-HR.
053800     MOVE WS-SIS-MIN               TO RI-CRIADO-MIN.
053900     MOVE WS-SIS-SEG               TO RI-CRIADO-SEG.
054000*
054100     MOVE WS-USUARIO-SOLICITADO   TO RI-CRIADO-POR.
054200*
054300     WRITE REG-PRODUTO-INGERIDO.
054400*
054500     IF NOT WS-FS-INGESTAO-OK
054600         STRING "GRAVACAO DE REGISTRO DE INGESTAO - FS: "
054700                WS-FS-INGESTAO INTO WS-MENSAGEM
054800         DISPLAY WS-MENSAGEM
054900         PERFORM P900-FIM
055000     END-IF.
055100*
055200     ADD 1 TO WS-CONTADOR-INGERIDOS.
055300*
055400 P450-FIM.
055500*-----------------------------------------------------------------
055600 P900-FIM.
055700*
055800     DISPLAY "SCMP0300 - INGESTAO DE CATALOGO DE PRODUTOS".
055900     DISPLAY "REGISTROS LIDOS ......: " WS-CONTADOR-LIDOS.
056000     DISPLAY "REGISTROS INGERIDOS ..: " WS-CONTADOR-INGERIDOS.
056100     DISPLAY "REGISTROS DESCARTADOS.: " WS-CONTADOR-DESCARTADOS.
056200*
056300     CLOSE CATALOGO-PRODUTO
056400           ARQUIVO-INGESTAO.
056500*
056600     GOBACK.
056700 END PROGRAM SCMP0300.
