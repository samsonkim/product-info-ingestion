000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: LOJA-AMOSTRA DATA PROCESSING
000400* Date-Written: 04/03/2024
000500* Date-Compiled:
000600* Security: PUBLIC
000700* Purpose: UTILITARIO DE PRECOS - DETERMINACAO SINGULAR X SPLIT,
000800*          PRECO PADRAO E MONTAGEM DA APRESENTACAO AO CLIENTE
000900******************************************************************
001000*-----------------------------------------------------------------
001100*   HISTORICO DE ALTERACOES
001200*-----------------------------------------------------------------
001300*   04/03/2024  ARF  CH-04471  PROGRAMA ORIGINAL (DIGITO VERIFI-
001400*                              CADOR EAN-13). PROGRAM-ID REAPRO-
001500*                              VEITADO ABAIXO PARA O NOVO UTILI-
001600*                              TARIO DE DETERMINACAO DE PRECO DA
001700*                              INGESTAO DE CATALOGO.
001800*   09/05/2024  ARF  CH-04618  REESCRITO. RECEBE OS 4 PRECOS JA
001900*                              CONVERTIDOS PELO SCMP0901 (REGU-
002000*                              LAR/PROMO, SINGULAR/SPLIT) E A
002100*                              QUANTIDADE FOR-X, E DEVOLVE O
002200*                              VALOR DE CALCULO E O TEXTO DE
002300*                              APRESENTACAO AO CLIENTE.
002400*   16/05/2024  ARF  CH-04635  PRECEDENCIA DO PRECO SINGULAR
002500*                              SOBRE O SPLIT QUANDO OS DOIS
002600*                              ESTIVEREM PREENCHIDOS E POSITIVOS
002700*                              (PEDIDO DA GERENCIA DE PRECOS).
002800*   28/05/2024  MTS  CH-04702  PRECO PADRAO "$0.00" QUANDO NEM
002900*                              SINGULAR NEM SPLIT ESTIVEREM
003000*                              PREENCHIDOS (GRUPO REGULAR E
003100*                              PROMOCIONAL TRATADOS SEPARADA-
003200*                              MENTE, UM NAO CONTAMINA O OUTRO).
003300*   30/12/1999  ARF  CH-04699  REVISAO DE VIRADA DE SECULO - OS
003400*                              CAMPOS DESTE UTILITARIO SAO
003500*                              NUMERICOS PUROS (SEM ANO DE 2
003600*                              DIGITOS), NENHUM AJUSTE NECESSARIO.
003700*-----------------------------------------------------------------
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    SCMP0902.
004000 AUTHOR.        ANDRE RAFFUL.
004100 INSTALLATION.  LOJA-AMOSTRA DATA PROCESSING.
004200 DATE-WRITTEN.  04/03/2024.
004300 DATE-COMPILED.
004400 SECURITY.      PUBLIC.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000*-----------------------------------------------------------------
005100 DATA DIVISION.
005200*-----------------------------------------------------------------
005300 WORKING-STORAGE SECTION.
005400*
005500 01  WS-AREA-CALL-0901.
005600     05  WS-0901-FUNCAO               PIC X(01).
005700     05  WS-0901-CAMPO-PRECO          PIC X(08).
005800     05  WS-0901-VALOR-DIVIDENDO      PIC S9(6)V9(4).
005900     05  WS-0901-QTDE-DIVISOR         PIC 9(08).
006000     05  WS-0901-VALOR-RESULTADO      PIC S9(6)V9(4).
006100     05  FILLER                       PIC X(05).
006200*
006300 01  WS-QTDE-FOR-X-EDITADA            PIC Z(07)9.
006400 01  WS-QTDE-FOR-X-EDITADA-R REDEFINES
006500     WS-QTDE-FOR-X-EDITADA.
006600     05  WS-QTDE-FOR-X-CHAR           PIC X(01) OCCURS 8 TIMES.
006700*
006800 01  WS-VALOR-EDITADO                 PIC $$$$$9.99.
006900 01  WS-VALOR-EDITADO-R REDEFINES
007000     WS-VALOR-EDITADO.
007100     05  WS-VALOR-EDITADO-CHAR        PIC X(01) OCCURS 9 TIMES.
007200*
007300 01  WS-POSICAO-INICIAL               PIC 9(02)      COMP.
007400 01  WS-SUBSCRITO                     PIC 9(02)      COMP.
007500*
007600 01  WS-FLAGS-TEM-PRECO.
007700     05  WS-TEM-SINGULAR              PIC X(01)      VALUE "N".
007800         88  FLAG-TEM-SINGULAR        VALUE "S".
007900     05  WS-TEM-SPLIT                 PIC X(01)      VALUE "N".
008000         88  FLAG-TEM-SPLIT           VALUE "S".
008100     05  FILLER                       PIC X(06).
008200 01  WS-FLAGS-TEM-PRECO-R REDEFINES
008300     WS-FLAGS-TEM-PRECO.
008400     05  WS-FLAGS-TEM-PRECO-COMBO     PIC X(02).
008500     05  FILLER                       PIC X(06).
008600*-----------------------------------------------------------------
008700 LINKAGE SECTION.
008800*-----------------------------------------------------------------
008900 01  LKS-PARAMETRO.
009000     05  LKS-PRECO-SINGULAR            PIC S9(6)V9(4).
009100     05  LKS-PRECO-SPLIT               PIC S9(6)V9(4).
009200     05  LKS-QTDE-FOR-X                PIC 9(08).
009300     05  LKS-PRECO-CALCULO             PIC S9(6)V9(4).
009400     05  LKS-PRECO-APRESENTA           PIC X(25).
009500     05  LKS-TEM-PRECO                 PIC X(01).
009600         88  LKS-TEM-PRECO-SIM         VALUE "S".
009700         88  LKS-TEM-PRECO-NAO         VALUE "N".
009800     05  FILLER                       PIC X(05).
009900*-----------------------------------------------------------------
010000*   LKS-PRECO-SINGULAR/SPLIT = PRECOS JA CONVERTIDOS PELO SCMP0901
010100*                              (ZERO QUANDO NAO PREENCHIDOS NO
010200*                              CATALOGO DA LOJA)
010300*   LKS-QTDE-FOR-X           = QUANTIDADE "FOR-X" DO GRUPO SPLIT
010400*   LKS-PRECO-CALCULO        = VALOR RESULTANTE PARA CALCULO
010500*   LKS-PRECO-APRESENTA      = TEXTO PARA APRESENTACAO AO CLIENTE
010600*   LKS-TEM-PRECO            = "S" QUANDO O GRUPO (SINGULAR OU
010700*                              SPLIT) TROUXE PRECO UTIL; "N"
010800*                              QUANDO CAIU NO PADRAO $0.00
010900*-----------------------------------------------------------------
011000 PROCEDURE DIVISION USING LKS-PARAMETRO.
011100*-----------------------------------------------------------------
011200 MAIN-PROGRAM-I.
011300*
011400     PERFORM P205-TEM-VALOR THRU P205-FIM.
011500*
011600*    REGRA DE PRECEDENCIA: SE O SINGULAR ESTIVER PREENCHIDO E
011700*    POSITIVO, ELE PREVALECE SOBRE O SPLIT, MESMO QUE OS DOIS
011800*    ESTEJAM PRESENTES.
011900*
012000     EVALUATE TRUE
012100         WHEN FLAG-TEM-SINGULAR
012200             PERFORM P210-CALCULA-SINGULAR THRU P210-FIM
012300         WHEN FLAG-TEM-SPLIT
012400             PERFORM P220-CALCULA-SPLIT    THRU P220-FIM
012500         WHEN OTHER
012600             PERFORM P230-SEM-PRECO        THRU P230-FIM
012700     END-EVALUATE.
012800*
012900 MAIN-PROGRAM-F. GOBACK.
013000*-----------------------------------------------------------------
013100 P205-TEM-VALOR.
013200*
013300*    UM PRECO "TEM VALOR" QUANDO ESTA PREENCHIDO E MAIOR QUE
013400*    ZERO. O GRUPO SPLIT PRECISA TAMBEM DE UMA QUANTIDADE
013500*    FOR-X POSITIVA PARA SER UTIL (NAO HA COMO DIVIDIR POR
013600*    ZERO NEM SENTIDO EM "0 POR $ 1,29").
013700*
013800     SET FLAG-TEM-SINGULAR TO FALSE.
013900     SET FLAG-TEM-SPLIT    TO FALSE.
014000*
014100     IF LKS-PRECO-SINGULAR > ZERO
014200         SET FLAG-TEM-SINGULAR TO TRUE
014300     END-IF.
014400*
014500     IF LKS-PRECO-SPLIT > ZERO AND LKS-QTDE-FOR-X > ZERO
014600         SET FLAG-TEM-SPLIT TO TRUE
014700     END-IF.
014800*
014900 P205-FIM.
015000*-----------------------------------------------------------------
015100 P210-CALCULA-SINGULAR.
015200*
015300*    PRECO SINGULAR - O VALOR DE CALCULO E O PROPRIO PRECO, E A
015400*    APRESENTACAO E SOMENTE O VALOR MONETARIO (EX.: "$5.67").
015500*
015600     MOVE LKS-PRECO-SINGULAR     TO LKS-PRECO-CALCULO.
015700*
015800     MOVE LKS-PRECO-SINGULAR     TO WS-VALOR-EDITADO.
015900     PERFORM P260-COMPACTA-VALOR THRU P260-FIM.
016000     MOVE WS-VALOR-EDITADO       TO LKS-PRECO-APRESENTA.
016100*
016200     SET LKS-TEM-PRECO-SIM       TO TRUE.
016300*
016400 P210-FIM.
016500*-----------------------------------------------------------------
016600 P220-CALCULA-SPLIT.
016700*
016800*    PRECO SPLIT - O VALOR DE CALCULO E O PRECO POR UNIDADE
016900*    (SPLIT / QTDE-FOR-X, ARREDONDADO HALF-DOWN PELO SCMP0901),
017000*    E A APRESENTACAO E "QTDE FOR $VALOR-SPLIT" (EX.: "2 FOR
017100*    $13.00").
017200*
017300     MOVE "D"                    TO WS-0901-FUNCAO.
017400     MOVE LKS-PRECO-SPLIT        TO WS-0901-VALOR-DIVIDENDO.
017500     MOVE LKS-QTDE-FOR-X         TO WS-0901-QTDE-DIVISOR.
017600*
017700     CALL "SCMP0901" USING WS-AREA-CALL-0901.
017800*
017900     MOVE WS-0901-VALOR-RESULTADO TO LKS-PRECO-CALCULO.
018000*
018100     MOVE LKS-QTDE-FOR-X          TO WS-QTDE-FOR-X-EDITADA.
018200     PERFORM P265-COMPACTA-QTDE   THRU P265-FIM.
018300     MOVE LKS-PRECO-SPLIT         TO WS-VALOR-EDITADO.
018400     PERFORM P260-COMPACTA-VALOR  THRU P260-FIM.
018500*
018600     STRING WS-QTDE-FOR-X-EDITADA DELIMITED BY SIZE
018700            " FOR "               DELIMITED BY SIZE
018800            WS-VALOR-EDITADO      DELIMITED BY SIZE
018900         INTO LKS-PRECO-APRESENTA
019000     END-STRING.
019100*
019200     SET LKS-TEM-PRECO-SIM       TO TRUE.
019300*
019400 P220-FIM.
019500*-----------------------------------------------------------------
019600 P230-SEM-PRECO.
019700*
019800*    NEM O SINGULAR NEM O SPLIT ESTAO PREENCHIDOS PARA ESTE
019900*    GRUPO (REGULAR OU PROMOCIONAL) - O PADRAO E "$0.00" NO
020000*    CALCULO E NA APRESENTACAO.
020100*
020200     MOVE ZEROS                  TO LKS-PRECO-CALCULO.
020300*
020400     MOVE ZEROS                  TO WS-VALOR-EDITADO.
020500     PERFORM P260-COMPACTA-VALOR THRU P260-FIM.
020600     MOVE WS-VALOR-EDITADO       TO LKS-PRECO-APRESENTA.
020700*
020800     SET LKS-TEM-PRECO-NAO       TO TRUE.
020900*
021000 P230-FIM.
021100*-----------------------------------------------------------------
021200 P260-COMPACTA-VALOR.
021300*
021400*    O SIMBOLO "$" FLUTUANTE DEIXA ESPACOS A ESQUERDA QUANDO O
021500*    VALOR TEM POUCOS DIGITOS (EX.: "    $5.67"). PROCURAMOS A
021600*    1A. POSICAO NAO-BRANCO E REGRAVAMOS O CAMPO A PARTIR DELA,
021700*    O QUE O JUSTIFICA A ESQUERDA (MOVE ALFANUMERICO PADRONIZA
021800*    OS BRANCOS A DIREITA).
021900*
022000     MOVE 1 TO WS-POSICAO-INICIAL.
022100     MOVE 1 TO WS-SUBSCRITO.
022200     PERFORM P262-PROCURA-POSICAO THRU P262-FIM
022300         UNTIL WS-SUBSCRITO > 9.
022400*
022500     MOVE WS-VALOR-EDITADO (WS-POSICAO-INICIAL:)
022600         TO WS-VALOR-EDITADO.
022700*
022800 P260-FIM.
022900*-----------------------------------------------------------------
023000 P262-PROCURA-POSICAO.
023100*
023200     IF WS-VALOR-EDITADO-CHAR (WS-SUBSCRITO) NOT EQUAL SPACE
023300         MOVE WS-SUBSCRITO TO WS-POSICAO-INICIAL
023400         MOVE 9            TO WS-SUBSCRITO
023500     ELSE
023600         ADD 1 TO WS-SUBSCRITO
023700     END-IF.
023800*
023900 P262-FIM.
024000*-----------------------------------------------------------------
024100 P265-COMPACTA-QTDE.
024200*
024300*    MESMA TECNICA DE COMPACTACAO DO P260, APLICADA A QUANTIDADE
024400*    "FOR-X" EDITADA (8 POSICOES) ANTES DE ENTRAR NO STRING DE
024500*    APRESENTACAO - SEM ISSO OS BRANCOS DA SUPRESSAO DE ZEROS
024600*    FICARIAM NO MEIO DO TEXTO ("     2 FOR $13.00").
024700*
024800     MOVE 1 TO WS-POSICAO-INICIAL.
024900     MOVE 1 TO WS-SUBSCRITO.
025000     PERFORM P267-PROCURA-POSICAO THRU P267-FIM
025100         UNTIL WS-SUBSCRITO > 8.
025200*
025300     MOVE WS-QTDE-FOR-X-EDITADA (WS-POSICAO-INICIAL:)
025400         TO WS-QTDE-FOR-X-EDITADA.
025500*
025600 P265-FIM.
025700*-----------------------------------------------------------------
025800 P267-PROCURA-POSICAO.
025900*
026000     IF WS-QTDE-FOR-X-CHAR (WS-SUBSCRITO) NOT EQUAL SPACE
026100         MOVE WS-SUBSCRITO TO WS-POSICAO-INICIAL
026200         MOVE 8            TO WS-SUBSCRITO
026300     ELSE
026400         ADD 1 TO WS-SUBSCRITO
026500     END-IF.
026600*
026700 P267-FIM.
026800 END PROGRAM SCMP0902.
