000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Installation: LOJA-AMOSTRA DATA PROCESSING
000400* Date-Written: 04/03/2024
000500* Date-Compiled:
000600* Security: PUBLIC
000700* Purpose: UTILITARIO DE PRECOS - CONVERSAO DE CAMPO DE 8
000800*          POSICOES E DIVISAO SPLIT, ARREDONDAMENTO HALF-DOWN
000900******************************************************************
001000*-----------------------------------------------------------------
001100*   HISTORICO DE ALTERACOES
001200*-----------------------------------------------------------------
001300*   04/03/2024  ARF  CH-04471  PROGRAMA ORIGINAL (LISTAGEM DE
001400*                              TIPOS DE PRODUTO). PROGRAM-ID
001500*                              REAPROVEITADO ABAIXO PARA O NOVO
001600*                              UTILITARIO DE PRECOS DA INGESTAO
001700*                              DE CATALOGO.
001800*   09/05/2024  ARF  CH-04618  REESCRITO PARA A INGESTAO DE
001900*                              CATALOGO DE PRODUTOS. RECEBE O
002000*                              CAMPO DE PRECO DE 8 POSICOES DA
002100*                              LOJA (POSSIVEL SINAL "-" NA 1A.
002200*                              POSICAO) E DEVOLVE O VALOR COM 4
002300*                              CASAS DECIMAIS. TAMBEM RESOLVE A
002400*                              DIVISAO "PRECO SPLIT / QTDE FOR-X"
002500*                              PARA O PRECO POR UNIDADE.
002600*   21/05/2024  ARF  CH-04651  ARREDONDAMENTO HALF-DOWN CENTRAL-
002700*                              IZADO NUM SO PARAGRAFO, USADO
002800*                              PELAS DUAS FUNCOES (CONVERTE E
002900*                              DIVIDE), CONFORME PEDIDO DA
003000*                              AUDITORIA DE PRECOS.
003100*   04/06/2024  ARF  CH-04713  CORRIGIDA A DIVISAO SPLIT (P250):
003200*                              A CASA-GUARDA ERA CRIADA DEPOIS DA
003300*                              DIVIDE, SOBRE UM QUOCIENTE JA TRUN-
003400*                              CADO A 4 CASAS, E SAIA SEMPRE ZERO -
003500*                              O PRECO POR UNIDADE FICAVA 10X
003600*                              MENOR QUE O CORRETO. O DIVIDENDO
003700*                              PASSA A SER REESCALADO A 5 CASAS
003800*                              ANTES DA DIVISAO (AUDITORIA DE
003900*                              PRECOS, LOJA-AMOSTRA).
004000*   30/12/1999  ARF  CH-04699  REVISAO DE VIRADA DE SECULO - OS
004100*                              CAMPOS DESTE UTILITARIO SAO
004200*                              NUMERICOS PUROS (SEM ANO DE 2
004300*                              DIGITOS), NENHUM AJUSTE NECESSARIO.
004400*-----------------------------------------------------------------
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    SCMP0901.
004700 AUTHOR.        ANDRE RAFFUL.
004800 INSTALLATION.  LOJA-AMOSTRA DATA PROCESSING.
004900 DATE-WRITTEN.  04/03/2024.
005000 DATE-COMPILED.
005100 SECURITY.      PUBLIC.
005200*-----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*-----------------------------------------------------------------
005800 DATA DIVISION.
005900*-----------------------------------------------------------------
006000 WORKING-STORAGE SECTION.
006100*
006200 01  WS-CAMPO-PRECO-INTERNO          PIC X(08).
006300*
006400 01  WS-CAMPO-PRECO-COM-SINAL REDEFINES
006500     WS-CAMPO-PRECO-INTERNO.
006600     05  WS-SINAL-CHAR                PIC X(01).
006700     05  WS-DIGITOS-COM-SINAL         PIC 9(07).
006800*
006900 01  WS-CAMPO-PRECO-SEM-SINAL REDEFINES
007000     WS-CAMPO-PRECO-INTERNO.
007100     05  WS-DIGITOS-SEM-SINAL         PIC 9(08).
007200*
007300 01  WS-VALOR-MAGNITUDE               PIC 9(09)      VALUE ZEROS.
007400*
007500 01  WS-ESCALA-CALCULO.
007600     05  WS-ESCALA-INTEIRA            PIC 9(09)      COMP.
007700     05  WS-ESCALA-GUARDA             PIC 9(05)      COMP.
007800 01  WS-ESCALA-CALCULO-R REDEFINES
007900     WS-ESCALA-CALCULO.
008000     05  WS-ESCALA-COMBINADA          PIC 9(14)      COMP.
008100*
008200 01  WS-VALOR-4-CASAS                 PIC 9(13)      COMP.
008300 01  WS-DIGITO-GUARDA                 PIC 9(01)      COMP.
008400 01  WS-DIVIDENDO-ESCALADO            PIC 9(14)      COMP.
008500*
008600 01  WS-DIVIDENDO-MAGNITUDE           PIC 9(09)V9999 VALUE ZEROS.
008700 01  WS-DIVISOR-QTDE                  PIC 9(08)      COMP.
008800*
008900 01  WS-SINAL-NEGATIVO                PIC X(01)      VALUE "N".
009000     88  FLAG-VALOR-NEGATIVO          VALUE "S".
009100     88  FLAG-VALOR-POSITIVO          VALUE "N".
009200*-----------------------------------------------------------------
009300 LINKAGE SECTION.
009400*-----------------------------------------------------------------
009500 01  LKS-PARAMETRO.
009600     05  LKS-FUNCAO                   PIC X(01).
009700         88  LKS-FUNCAO-CONVERTE      VALUE "C".
009800         88  LKS-FUNCAO-DIVIDE        VALUE "D".
009900     05  LKS-CAMPO-PRECO              PIC X(08).
010000     05  LKS-VALOR-DIVIDENDO          PIC S9(6)V9(4).
010100     05  LKS-QTDE-DIVISOR             PIC 9(08).
010200     05  LKS-VALOR-RESULTADO          PIC S9(6)V9(4).
010300     05  FILLER                       PIC X(05).
010400*-----------------------------------------------------------------
010500*   LKS-FUNCAO          "C" CONVERTE LKS-CAMPO-PRECO (8 POSICOES,
010600*                           SINAL "-" OPCIONAL NA 1A. POSICAO)
010700*                       "D" DIVIDE LKS-VALOR-DIVIDENDO PELA
010800*                           LKS-QTDE-DIVISOR (PRECO SPLIT)
010900*   LKS-VALOR-RESULTADO VALOR COM 4 CASAS DECIMAIS, JA
011000*                       ARREDONDADO HALF-DOWN
011100*-----------------------------------------------------------------
011200 PROCEDURE DIVISION USING LKS-PARAMETRO.
011300*-----------------------------------------------------------------
011400 MAIN-PROGRAM-I.
011500*
011600     EVALUATE TRUE
011700         WHEN LKS-FUNCAO-CONVERTE
011800             PERFORM P200-CONVERTE-CAMPO THRU P200-FIM
011900         WHEN LKS-FUNCAO-DIVIDE
012000             PERFORM P250-DIVIDE-SPLIT   THRU P250-FIM
012100         WHEN OTHER
012200             MOVE ZEROS TO LKS-VALOR-RESULTADO
012300     END-EVALUATE.
012400*
012500 MAIN-PROGRAM-F. GOBACK.
012600*-----------------------------------------------------------------
012700 P200-CONVERTE-CAMPO.
012800*
012900*    O CAMPO DA LOJA TEM 8 POSICOES, 2 CASAS DECIMAIS IMPLICITAS.
013000*    UM "-" NA 1A. POSICAO SUBSTITUI O 1O. DIGITO E INDICA VALOR
013100*    NEGATIVO; OS OUTROS 7 CARACTERES SAO OS DIGITOS.
013200*
013300     MOVE LKS-CAMPO-PRECO        TO WS-CAMPO-PRECO-INTERNO.
013400*
013500     IF WS-SINAL-CHAR EQUAL "-"
013600         SET FLAG-VALOR-NEGATIVO TO TRUE
013700         MOVE ZEROS                TO WS-VALOR-MAGNITUDE
013800         MOVE WS-DIGITOS-COM-SINAL TO WS-VALOR-MAGNITUDE
013900     ELSE
014000         SET FLAG-VALOR-POSITIVO   TO TRUE
014100         MOVE WS-DIGITOS-SEM-SINAL TO WS-VALOR-MAGNITUDE
014200     END-IF.
014300*
014400*    O CAMPO TRAZ 2 CASAS IMPLICITAS (EX.: "00000567" = 5,67 EM
014500*    CENTAVOS). REESCALAMOS PARA 5 CASAS (4 FINAIS + 1 GUARDA)
014600*    ANTES DE PASSAR PELO ARREDONDAMENTO COMUM - NAO HA PERDA DE
014700*    PRECISAO NESTE PASSO, POIS A ORIGEM SO TEM 2 DIGITOS DE
014800*    CENTAVOS.
014900*
015000     COMPUTE WS-ESCALA-COMBINADA = WS-VALOR-MAGNITUDE * 1000.
015100*
015200     PERFORM P280-ARREDONDA-HALF-DOWN THRU P280-FIM.
015300*
015400     IF FLAG-VALOR-NEGATIVO
015500         COMPUTE LKS-VALOR-RESULTADO =
015600                 ZERO - (WS-VALOR-4-CASAS / 10000)
015700     ELSE
015800         COMPUTE LKS-VALOR-RESULTADO = WS-VALOR-4-CASAS / 10000
015900     END-IF.
016000*
016100 P200-FIM.
016200*-----------------------------------------------------------------
016300 P250-DIVIDE-SPLIT.
016400*
016500*    PRECO SPLIT (LKS-VALOR-DIVIDENDO, JA CONVERTIDO A 4 CASAS
016600*    PELO P200 NUMA CHAMADA ANTERIOR) DIVIDIDO PELA QUANTIDADE
016700*    FOR-X, ARREDONDADO HALF-DOWN A 4 CASAS.
016800*
016900     MOVE ZEROS TO WS-DIVIDENDO-MAGNITUDE
017000                   WS-DIVIDENDO-ESCALADO.
017100*
017200     IF LKS-VALOR-DIVIDENDO < ZERO
017300         SET FLAG-VALOR-NEGATIVO TO TRUE
017400         COMPUTE WS-DIVIDENDO-MAGNITUDE =
017500                 ZERO - LKS-VALOR-DIVIDENDO
017600     ELSE
017700         SET FLAG-VALOR-POSITIVO TO TRUE
017800         MOVE LKS-VALOR-DIVIDENDO TO WS-DIVIDENDO-MAGNITUDE
017900     END-IF.
018000*
018100     MOVE LKS-QTDE-DIVISOR       TO WS-DIVISOR-QTDE.
018200*
018300*    O DIVIDENDO E REESCALADO PARA 5 CASAS (4 FINAIS + 1 CASA-
018400*    GUARDA) ANTES DA DIVISAO, PARA A REGRA HALF-DOWN ABAIXO
018500*    ENXERGAR O 5O. DIGITO DECIMAL. A CASA-GUARDA NAO PODE SER
018600*    CRIADA DEPOIS DA DIVISAO (MULTIPLICANDO O QUOCIENTE JA
018700*    TRUNCADO A 4 CASAS) - O 5O. DIGITO SAIRIA SEMPRE ZERO E O
018800*    ARREDONDAMENTO PERDIA UMA CASA INTEIRA DE ESCALA.
018900*
019000     COMPUTE WS-DIVIDENDO-ESCALADO =
019100             WS-DIVIDENDO-MAGNITUDE * 100000.
019200*
019300     DIVIDE WS-DIVIDENDO-ESCALADO BY WS-DIVISOR-QTDE
019400         GIVING WS-ESCALA-COMBINADA.
019500*
019600     PERFORM P280-ARREDONDA-HALF-DOWN THRU P280-FIM.
019700*
019800     IF FLAG-VALOR-NEGATIVO
019900         COMPUTE LKS-VALOR-RESULTADO =
020000                 ZERO - (WS-VALOR-4-CASAS / 10000)
020100     ELSE
020200         COMPUTE LKS-VALOR-RESULTADO = WS-VALOR-4-CASAS / 10000
020300     END-IF.
020400*
020500 P250-FIM.
020600*-----------------------------------------------------------------
020700 P280-ARREDONDA-HALF-DOWN.
020800*
020900*    RECEBE O VALOR EM WS-ESCALA-COMBINADA (INTEIRO, ESCALADO
021000*    POR 10 ELEVADO A 5, ISTO E, 4 CASAS FINAIS MAIS 1 CASA-
021100*    GUARDA). DEVOLVE O INTEIRO ARREDONDADO EM WS-VALOR-4-CASAS
021200*    (ESCALADO POR 10 ELEVADO A 4).
021300*
021400*    HALF-DOWN: SE A CASA-GUARDA FOR EXATAMENTE 5, ARREDONDA
021500*    PARA BAIXO (PARA ZERO); PARA QUALQUER OUTRO VALOR ACIMA DE
021600*    5, ARREDONDA PARA CIMA; ABAIXO DE 5, PERMANECE PARA BAIXO.
021700*
021800     DIVIDE WS-ESCALA-COMBINADA BY 10
021900         GIVING WS-VALOR-4-CASAS
022000         REMAINDER WS-DIGITO-GUARDA.
022100*
022200     IF WS-DIGITO-GUARDA > 5
022300         ADD 1 TO WS-VALOR-4-CASAS
022400     END-IF.
022500*
022600 P280-FIM.
022700 END PROGRAM SCMP0901.
