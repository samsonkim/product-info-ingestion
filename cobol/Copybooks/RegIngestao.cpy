000100******************************************************************
000200*                                                                *
000300*   COPY .....: REGINGESTAO                                     *
000400*   SISTEMA ..: SCMP - SISTEMA DE COMPRAS DE MERCADO             *
000500*   DESCRICAO.: LAYOUT DO REGISTRO DE SAIDA DA INGESTAO DE       *
000600*                CATALOGO DE PRODUTOS                            *
000700*   PROGRAMAS.: SCMP0300                                        *
000800*                                                                *
000900******************************************************************
001000*   HISTORICO DE ALTERACOES                                     *
001100*------------------------------------------------------------   *
001200*   DATA       AUTOR   RQ/CHAMADO   DESCRICAO                   *
001300*   ----------  ------  -----------  ------------------------   *
001400*   09/05/2024  ARF     CH-04618     LAYOUT ORIGINAL DE SAIDA   *
001500*                                    DA INGESTAO DE CATALOGO.   *
001600*   28/05/2024  MTS     CH-04702     INCLUIDO INDICADOR         *
001700*                                    SEPARADO DE ALIQUOTA DE    *
001800*                                    ICMS (NAO-TAXAVEL X TAXADO *
001900*                                    A ZERO SAO ESTADOS         *
002000*                                    DIFERENTES).               *
002100******************************************************************
002200*
002300*   UM REGISTRO DE SAIDA PARA CADA LINHA DE ENTRADA QUE
002400*   RESULTOU EM PRECO UTIL (VER REGRA DE ACEITACAO NO SCMP0300).
002500*   ARQUIVO GRAVADO SEQUENCIAL, NA MESMA ORDEM DE LEITURA DA
002600*   ENTRADA, SEM CABECALHO/TRAILER E SEM TOTAIS DE CONTROLE.
002700*
002800 01  REG-PRODUTO-INGERIDO.
002900*
003000*----------------------------------------------------------------
003100*    CHAVE SUBROGADA, ATRIBUIDA NO MOMENTO DA INGESTAO
003200*----------------------------------------------------------------
003300     05  RI-ID-INGESTAO                  PIC 9(09).
003400*
003500*----------------------------------------------------------------
003600*    LOJA E JORNADA/EXECUCAO DE ORIGEM DO REGISTRO
003700*----------------------------------------------------------------
003800     05  RI-LOJA-ID                       PIC X(10).
003900     05  RI-JORNADA-ID                    PIC X(10).
004000*
004100*----------------------------------------------------------------
004200*    IDENTIFICACAO DO PRODUTO (ECOADA DO CATALOGO DE ENTRADA)
004300*----------------------------------------------------------------
004400     05  RI-PRODUTO-ID                    PIC 9(08).
004500     05  RI-PRODUTO-DESCRICAO             PIC X(59).
004600*
004700*----------------------------------------------------------------
004800*    PRECO REGULAR - APRESENTACAO E VALOR PARA CALCULO
004900*----------------------------------------------------------------
005000     05  RI-PRECO-REGULAR-APRESENTA      PIC X(25).
005100     05  RI-PRECO-REGULAR-CALCULO        PIC S9(6)V9(4).
005200*
005300*----------------------------------------------------------------
005400*    PRECO PROMOCIONAL - APRESENTACAO E VALOR PARA CALCULO
005500*----------------------------------------------------------------
005600     05  RI-PRECO-PROMO-APRESENTA        PIC X(25).
005700     05  RI-PRECO-PROMO-CALCULO          PIC S9(6)V9(4).
005800*
005900*----------------------------------------------------------------
006000*    UNIDADE DE MEDIDA DO PRODUTO
006100*----------------------------------------------------------------
006200     05  RI-UNIDADE-MEDIDA                PIC X(05).
006300         88  RI-UNIDADE-CADA-UM           VALUE "EACH ".
006400         88  RI-UNIDADE-QUILO             VALUE "POUND".
006500*
006600*----------------------------------------------------------------
006700*    TAMANHO DO PRODUTO, ECOADO SEM RECORTE DE BRANCOS
006800*----------------------------------------------------------------
006900     05  RI-PRODUTO-TAMANHO               PIC X(09).
007000*
007100*----------------------------------------------------------------
007200*    ALIQUOTA DE ICMS - SO TEM SENTIDO QUANDO O INDICADOR
007300*    DE TAXACAO ABAIXO ESTIVER LIGADO. "NAO TAXAVEL" E
007400*    "TAXADO A ZERO" SAO ESTADOS DIFERENTES, POR ISSO O
007500*    INDICADOR E SEPARADO DO VALOR DA ALIQUOTA.
007600*----------------------------------------------------------------
007700     05  RI-IND-TAXAVEL                   PIC X(01).
007800         88  RI-PRODUTO-TAXAVEL           VALUE "S".
007900         88  RI-PRODUTO-NAO-TAXAVEL       VALUE "N".
008000     05  RI-ALIQUOTA-ICMS                 PIC V9(5).
008100*
008200*----------------------------------------------------------------
008300*    CARIMBO DE CRIACAO DO REGISTRO (MESMO VALOR PARA TODOS
008400*    OS REGISTROS DE UMA MESMA EXECUCAO DA INGESTAO)
008500*----------------------------------------------------------------
008600     05  RI-CRIADO-DATA-HORA.
008700         10  RI-CRIADO-DATA               PIC 9(08).
008800         10  RI-CRIADO-HORA                PIC 9(06).
008900     05  RI-CRIADO-DATA-HORA-R REDEFINES
009000         RI-CRIADO-DATA-HORA.
009100         10  RI-CRIADO-ANO                 PIC 9(04).
009200         10  RI-CRIADO-MES                 PIC 9(02).
009300         10  RI-CRIADO-DIA                 PIC 9(02).
009400         10  RI-CRIADO-HR                  PIC 9(02).
009500         10  RI-CRIADO-MIN                 PIC 9(02).
009600         10  RI-CRIADO-SEG                 PIC 9(02).
009700     05  RI-CRIADO-POR                    PIC X(08).
009800*
009900     05  FILLER                           PIC X(10).
