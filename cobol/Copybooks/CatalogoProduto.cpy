000100******************************************************************
000200*                                                                *
000300*   COPY .....: CATALOGOPRODUTO                                 *
000400*   SISTEMA ..: SCMP - SISTEMA DE COMPRAS DE MERCADO             *
000500*   DESCRICAO.: LAYOUT DO REGISTRO DE ENTRADA DO ARQUIVO DIARIO  *
000600*                DE CATALOGO DE PRODUTOS DA LOJA (CARGA)         *
000700*   PROGRAMAS.: SCMP0300                                        *
000800*                                                                *
000900******************************************************************
001000*   HISTORICO DE ALTERACOES                                     *
001100*------------------------------------------------------------   *
001200*   DATA       AUTOR   RQ/CHAMADO   DESCRICAO                   *
001300*   ----------  ------  -----------  ------------------------   *
001400*   22/03/2024  ARF     CH-04471     LAYOUT ORIGINAL DA CARGA   *
001500*                                    DE PRECOS (VER SCMP0300).  *
001600*   09/05/2024  ARF     CH-04618     REDESENHO DO LAYOUT PARA   *
001700*                                    RECEBER O CATALOGO DIARIO  *
001800*                                    COMPLETO DA LOJA-AMOSTRA,  *
001900*                                    COM PRECO SINGULAR/SPLIT,  *
002000*                                    FLAGS DE PESO/TAXACAO E    *
002100*                                    TAMANHO DO PRODUTO.        *
002200*   14/05/2024  MTS     CH-04629     INCLUIDO REDEFINES DAS     *
002300*                                    FLAGS POSICIONAIS PARA A   *
002400*                                    LEITURA DE PESO E ICMS.    *
002500******************************************************************
002600*
002700*   REGISTRO FIXO DE 142 POSICOES, UMA LINHA POR PRODUTO, SEM
002800*   CABECALHO E SEM TRAILER. O ARQUIVO E LIDO SEQUENCIAL, DE
002900*   CIMA PARA BAIXO, SEM CLASSIFICACAO E SEM CHAVE.
003000*
003100*   OS CAMPOS DE PRECO SAO GRAVADOS PELA LOJA COMO 8 POSICOES
003200*   NUMERICAS COM AS 2 ULTIMAS CASAS REPRESENTANDO OS CENTAVOS
003300*   (PONTO DECIMAL IMPLICITO). UM PRIMEIRO CARACTER "-" PODE
003400*   SUBSTITUIR O PRIMEIRO DIGITO PARA INDICAR VALOR NEGATIVO;
003500*   POR ISSO O CAMPO E TRATADO COMO ALFANUMERICO NESTA COPY E
003600*   CONVERTIDO PELO SCMP0901.
003700*
003800 01  REG-CATALOGO-PRODUTO.
003900*
004000*----------------------------------------------------------------
004100*    CODIGO EXTERNO DO PRODUTO NA LOJA (ZERO A ESQUERDA)
004200*----------------------------------------------------------------
004300     05  CP-PRODUTO-ID                   PIC 9(08).
004400     05  FILLER                          PIC X(01).
004500*
004600*----------------------------------------------------------------
004700*    DESCRICAO LIVRE DO PRODUTO (COMPLETADA COM BRANCOS)
004800*----------------------------------------------------------------
004900     05  CP-PRODUTO-DESCRICAO            PIC X(59).
005000     05  FILLER                          PIC X(01).
005100*
005200*----------------------------------------------------------------
005300*    PRECOS "CADA UM" (SINGULAR) - REGULAR E PROMOCIONAL
005400*----------------------------------------------------------------
005500     05  CP-PRECO-REGULAR-UNIT           PIC X(08).
005600     05  FILLER                          PIC X(01).
005700     05  CP-PRECO-PROMO-UNIT             PIC X(08).
005800     05  FILLER                          PIC X(01).
005900*
006000*----------------------------------------------------------------
006100*    PRECOS "TANTOS POR TANTO" (SPLIT) - REGULAR E PROMOCIONAL,
006200*    E RESPECTIVAS QUANTIDADES "FOR-X"
006300*----------------------------------------------------------------
006400     05  CP-PRECO-REGULAR-SPLIT          PIC X(08).
006500     05  FILLER                          PIC X(01).
006600     05  CP-PRECO-PROMO-SPLIT            PIC X(08).
006700     05  FILLER                          PIC X(01).
006800     05  CP-QTDE-REGULAR-FOR-X           PIC 9(08).
006900     05  FILLER                          PIC X(01).
007000     05  CP-QTDE-PROMO-FOR-X             PIC 9(08).
007100     05  FILLER                          PIC X(01).
007200*
007300*----------------------------------------------------------------
007400*    FLAGS POSICIONAIS "Y/N" (9 POSICOES). POSICAO 3 = PRODUTO
007500*    VENDIDO POR PESO. POSICAO 5 = PRODUTO TRIBUTADO (ICMS).
007600*    AS DEMAIS POSICOES SAO RESERVADAS PARA USO FUTURO DA LOJA
007700*    E NAO SAO INTERPRETADAS POR ESTE SISTEMA.
007800*----------------------------------------------------------------
007900     05  CP-FLAGS                        PIC X(09).
008000     05  CP-FLAGS-POSICIONAL REDEFINES
008100         CP-FLAGS.
008200         10  CP-FLAG-POSICAO              PIC X(01) OCCURS 9 TIMES.
008300     05  FILLER                          PIC X(01).
008400*
008500*----------------------------------------------------------------
008600*    TAMANHO/UNIDADE DO PRODUTO EM TEXTO LIVRE (NAO TRUNCAR,
008700*    OS BRANCOS A ESQUERDA FAZEM PARTE DA APRESENTACAO NA LOJA)
008800*----------------------------------------------------------------
008900     05  CP-TAMANHO-PRODUTO               PIC X(09).
